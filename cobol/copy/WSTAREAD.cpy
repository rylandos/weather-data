000100*----------------------------------------------------------------*
000200* WSTAREAD - WEATHER STATION READING RECORD LAYOUT
000300* ONE ROW OF AN INPUT WEATHER SENSOR CSV FILE, ALREADY BROKEN
000400* OUT BY UNSTRING INTO ITS COMPONENT FIELDS BY THE CALLING
000500* PROGRAM.  WSR-FILLER-COL0 IS THE LEADING SOURCE COLUMN THE
000600* SENSOR VENDOR SENDS US THAT NOBODY HERE HAS EVER BEEN ABLE
000700* TO EXPLAIN THE PURPOSE OF - CARRIED BUT NEVER USED.
000800*----------------------------------------------------------------*
000900* 03/02/98 RSK  WS-050   ORIGINAL LAYOUT FOR NIGHTLY SENSOR LOAD.
001000* 11/14/99 RSK  WS-071   ADDED WSR-MET-DAY FOR 10:00 DAY BREAK.
001100*----------------------------------------------------------------*
001200 01  WSR-READING-RECORD.
001300     05  WSR-FILLER-COL0             PIC X(30).
001400     05  WSR-TIMESTAMP.
001500         10  WSR-TS-YEAR             PIC 9(04).
001600         10  WSR-TS-MONTH            PIC 9(02).
001700         10  WSR-TS-DAY              PIC 9(02).
001800         10  WSR-TS-HOUR             PIC 9(02).
001900         10  WSR-TS-MINUTE           PIC 9(02).
002000         10  WSR-TS-SECOND           PIC 9(02).
002100     05  WSR-TEMPERATURE             PIC S9(03)V9(01).
002200     05  WSR-HUMIDITY                PIC 9(03).
002300     05  WSR-MET-DAY                 PIC 9(02).
002400     05  FILLER                      PIC X(20).
