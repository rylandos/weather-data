000100*----------------------------------------------------------------*
000200* WSTATBL - TABLE OF MONTH-STATISTICS PASSED BETWEEN WSTATS AND
000300* WSTAXTR.  SAME SHAPE AS THE OLD UNEMPLOYMENT-CLAIM RECORD-
000400* TABLE LINKAGE (SIZE AS COMP, AN OCCURS DEPENDING ON TABLE)
000500* BUT CARRYING MONTH-STATISTICS ENTRIES INSTEAD OF CLAIMS.
000600* SUBORDINATE NAMES MATCH WSTASTAT SO WSTATS CAN LOAD A SLOT
000700* WITH MOVE CORRESPONDING INSTEAD OF FIELD-BY-FIELD MOVES.
000800*----------------------------------------------------------------*
000900* 03/09/98 RSK  WS-052   ORIGINAL LINKAGE FOR PRINT/EXTRACT CALLS.
001000* 11/14/91 DLQ  WS-071   ADDED FOR THE YEAR-EXTRACT CALL TO
001100*                        WSTAXTR - CARRIES A WHOLE RUN'S WORTH
001200*                        OF MONTHS SO THE EXTRACT PROGRAM CAN
001300*                        WALK A YEAR AT A TIME.
001400* 09/09/98 GRH  WS-083   Y2K - WIDENED CAL-YEAR FROM 9(02) TO
001500*                        9(04).
001600*----------------------------------------------------------------*
001700 01  WSTA-TABLE-SIZE      PIC S9(03) USAGE IS COMP.
001800*
001900 01  WSTA-MONTH-TABLE.
002000     02  TBL-MONTH-STATISTICS OCCURS 1 TO 999 TIMES
002100          DEPENDING ON WSTA-TABLE-SIZE
002200          INDEXED BY WSTA-MONTH-NDX.
002300         05  MONTH-NUM                   PIC 9(02).
002400         05  CAL-YEAR                    PIC 9(04).               WS-083  
002500         05  MIN-TEMP                    PIC S9(03)V9(01).
002600         05  MAX-TEMP                    PIC S9(03)V9(01).
002700         05  AVG-TEMP                    PIC S9(03)V9(01).
002800         05  AVG-HIGH                    PIC S9(03)V9(01).
002900         05  AVG-LOW                     PIC S9(03)V9(01).
003000         05  LOWEST-HIGH                 PIC S9(03)V9(01).
003100         05  HIGHEST-LOW                 PIC S9(03)V9(01).
003200         05  MIN-HUMIDITY                PIC 9(03).
003300         05  MAX-HUMIDITY                PIC 9(03).
003400         05  AVG-HUMIDITY                PIC S9(03)V9(01).
003500         05  DAY-ENTRIES.
003600             10  DAY-ENTRY OCCURS 32 TIMES
003700                     INDEXED BY TBL-DAY-NDX.
003800                 15  DAILY-HIGH          PIC S9(03)V9(01).
003900                 15  DAILY-LOW           PIC S9(03)V9(01).
004000                 15  DAY-PRESENT-SW      PIC X(01).
004100                     88  DAY-PRESENT     VALUE 'Y'.
004200                     88  DAY-ABSENT      VALUE 'N'.
004300         05  FILLER                      PIC X(10).
