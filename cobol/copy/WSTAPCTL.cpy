000100*----------------------------------------------------------------*
000200* WSTAPCTL - PRINT PAGE CONTROL FIELDS FOR WSTAPRT.
000300* SAME SHAPE AS THE STANDARD SHOP PRINTCTL COPYBOOK - CARRIED
000400* HERE UNDER ITS OWN NAME SINCE WSTAPRT WRITES A NARROW
000500* STATISTICS REPORT, NOT A WIDE COLUMNAR ONE, AND DOES NOT NEED
000600* PRINTCTL'S HEADING-LINE AREAS.
000700*----------------------------------------------------------------*
000800* 03/15/98 RSK  WS-053   ORIGINAL PAGE CONTROL FOR WSTAPRT.
000900*----------------------------------------------------------------*
001000 01  WSP-PAGE-CONTROL.
001100     05  WSP-LINE-COUNT              PIC S9(03) USAGE IS COMP.
001200     05  WSP-LINES-ON-PAGE           PIC S9(03) USAGE IS COMP
001300                                             VALUE +50.
001400     05  WSP-PAGE-COUNT              PIC S9(03) USAGE IS COMP
001500                                             VALUE +0.
001600     05  FILLER                      PIC X(10).
