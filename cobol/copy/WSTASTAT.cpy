000100*----------------------------------------------------------------*
000200* WSTASTAT - MONTH-STATISTICS RECORD LAYOUT
000300* ONE SUMMARY RECORD PER INPUT CSV FILE (ASSUMED ONE CALENDAR
000400* MONTH PER FILE).  BUILT BY WSTATS, CARRIED THROUGH THE
000500* SORT-FILE, PRINTED BY WSTAPRT, AND EXTRACTED BY WSTAXTR.
000600* SUBORDINATE NAMES ARE LEFT BARE (NOT WSM- PREFIXED) SO THIS
000700* SHAPE LINES UP FIELD FOR FIELD WITH TBL-MONTH-STATISTICS IN
000800* WSTATBL AND CAN BE MOVED WITH MOVE CORRESPONDING.
000900*----------------------------------------------------------------*
001000* 03/02/88 RSK  WS-050   ORIGINAL LAYOUT.
001100* 11/14/91 RSK  WS-071   EXTENDED DAILY TABLES TO 32 ENTRIES SO
001200*                        A MET-DAY-0 ROLLBACK BUCKET HAS A SLOT
001300*                        WITHOUT SHIFTING DAYS 1-31.
001400* 09/09/98 GRH  WS-083   Y2K - WIDENED CAL-YEAR FROM 9(02) TO
001500*                        9(04).
001600*----------------------------------------------------------------*
001700 01  WSM-MONTH-STATISTICS.
001800     05  MONTH-NUM                   PIC 9(02).
001900     05  CAL-YEAR                    PIC 9(04).                   WS-083  
002000     05  MIN-TEMP                    PIC S9(03)V9(01).
002100     05  MAX-TEMP                    PIC S9(03)V9(01).
002200     05  AVG-TEMP                    PIC S9(03)V9(01).
002300     05  AVG-HIGH                    PIC S9(03)V9(01).
002400     05  AVG-LOW                     PIC S9(03)V9(01).
002500     05  LOWEST-HIGH                 PIC S9(03)V9(01).
002600     05  HIGHEST-LOW                 PIC S9(03)V9(01).
002700     05  MIN-HUMIDITY                PIC 9(03).
002800     05  MAX-HUMIDITY                PIC 9(03).
002900     05  AVG-HUMIDITY                PIC S9(03)V9(01).
003000     05  DAY-ENTRIES.
003100         10  DAY-ENTRY OCCURS 32 TIMES
003200                 INDEXED BY WSM-DAY-NDX.
003300             15  DAILY-HIGH          PIC S9(03)V9(01).
003400             15  DAILY-LOW           PIC S9(03)V9(01).
003500             15  DAY-PRESENT-SW      PIC X(01).
003600                 88  DAY-PRESENT     VALUE 'Y'.
003700                 88  DAY-ABSENT      VALUE 'N'.
003800     05  FILLER                      PIC X(10).
