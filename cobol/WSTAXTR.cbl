000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    WSTAXTR.
000400 AUTHOR.        D L QUINCEY.
000500 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
000600 DATE-WRITTEN.  11/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 11/14/91 DLQ  WS-071  CREATED - CLIMATOLOGY DESK WANTS THE
001400*                       DAILY HIGHS AND LOWS BROKEN OUT BY YEAR
001500*                       FOR THEIR SPREADSHEETS.  CALLED ONCE PER
001600*                       DISTINCT YEAR WITH THE START/END INDEX
001700*                       OF THAT YEAR'S BLOCK IN THE SORTED
001800*                       MONTH-STATISTICS TABLE BUILT BY WSTATS.
001900* 03/30/93 DLQ  WS-073  SWITCHED THE VALUE-STRING BUILDER OFF
002000*                       FUNCTION TRIM (NOT AVAILABLE ON THE
002100*                       3096 COBOL) TO AN INSPECT TALLYING
002200*                       LEADING-SPACE COUNT PLUS A REFERENCE-
002300*                       MODIFIED STRING - SHOP STANDARD IS NO
002400*                       INTRINSIC FUNCTIONS IN BATCH ANYWAY.
002500* 09/09/98 GRH  WS-083  Y2K REMEDIATION - OUTPUT FILE NAME NOW
002600*                       CARRIES A FULL 4-DIGIT YEAR, NOT A
002700*                       2-DIGIT WINDOW.
002800* 08/11/01 PJT  WS-092  RUN CONTROL ONLY WRITES THESE FILES WHEN
002900*                       THE MANIFEST CONTROL RECORD'S WRITE-
003000*                       EXTRACTS FLAG IS 'Y' - SEE WSTATS
003100*                       0000-MAIN-PROCESSING/5000-WRITE-YEAR-
003200*                       EXTRACTS.  THIS PROGRAM DOESN'T SEE THE
003300*                       FLAG ITSELF - WSTATS JUST DOESN'T CALL
003400*                       US WHEN IT'S OFF.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700*------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*------------------------------------------------------------*
004000 SOURCE-COMPUTER.  IBM-3096.
004100 OBJECT-COMPUTER.  IBM-3096.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT HIGHS-CSV-FILE ASSIGN TO WSX-HIGHS-FILE-NAME
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS WSX-HIGHS-STATUS.
005100*
005200     SELECT LOWS-CSV-FILE ASSIGN TO WSX-LOWS-FILE-NAME
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS WSX-LOWS-STATUS.
005500*================================================================*
005600 DATA DIVISION.
005700*------------------------------------------------------------*
005800 FILE SECTION.
005900*------------------------------------------------------------*
006000 FD  HIGHS-CSV-FILE
006100         RECORDING MODE F.
006200 01  WSX-HIGHS-RECORD.
006300     05  WSX-HIGHS-LINE              PIC X(298).
006400     05  FILLER                      PIC X(02).
006500*    FLAT FALLBACK VIEW FOR THE OLD SPREADSHEET LOADER MACRO
006600*    THE CLIMATOLOGY DESK RAN BEFORE THEY MOVED TO THE NEW
006700*    IMPORT WIZARD - LEFT HERE UNUSED, NOT REFERENCED IN CODE.
006800 01  WSX-HIGHS-RECORD-OLD REDEFINES WSX-HIGHS-RECORD.
006900     05  FILLER                      PIC X(300).
007000*------------------------------------------------------------*
007100 FD  LOWS-CSV-FILE
007200         RECORDING MODE F.
007300 01  WSX-LOWS-RECORD.
007400     05  WSX-LOWS-LINE               PIC X(298).
007500     05  FILLER                      PIC X(02).
007600 01  WSX-LOWS-RECORD-OLD REDEFINES WSX-LOWS-RECORD.
007700     05  FILLER                      PIC X(300).
007800*------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000*------------------------------------------------------------*
008100 01  WSX-FILE-NAME-CONTROL.
008200     05  WSX-HIGHS-FILE-NAME         PIC X(60).
008300     05  WSX-LOWS-FILE-NAME          PIC X(60).
008400     05  WSX-HIGHS-STATUS            PIC X(02).
008500     05  WSX-LOWS-STATUS             PIC X(02).
008600     05  FILLER                      PIC X(10).
008700*------------------------------------------------------------*
008800 77  WSX-LEAD-SPACES                 PIC S9(02) USAGE IS COMP.
008900 77  WSX-START-POS                   PIC S9(02) USAGE IS COMP.
009000 77  WSX-VALUE-LEN                   PIC S9(02) USAGE IS COMP.
009100 77  WSX-PTR                         PIC S9(03) USAGE IS COMP.
009200*------------------------------------------------------------*
009300 01  WSX-BUILD-LINE.
009400     05  WSX-BUILD-TEXT              PIC X(298).
009500     05  FILLER                      PIC X(02).
009600*    KEPT AS A FLAT 300-BYTE VIEW - SEE WSX-HIGHS-RECORD-OLD.
009700 01  WSX-BUILD-LINE-OLD REDEFINES WSX-BUILD-LINE.
009800     05  FILLER                      PIC X(300).
009900*------------------------------------------------------------*
010000 01  WSX-EDIT-VALUE                  PIC -ZZ9.9.
010100*------------------------------------------------------------*
010200 COPY WSTATBL.
010300*------------------------------------------------------------*
010400 LINKAGE SECTION.
010500*------------------------------------------------------------*
010600 01  LK-EXTRACT-YEAR                 PIC 9(04).
010700 01  LK-START-NDX                    PIC S9(03) USAGE IS COMP.
010800 01  LK-END-NDX                      PIC S9(03) USAGE IS COMP.
010900*================================================================*
011000 PROCEDURE DIVISION USING LK-EXTRACT-YEAR, LK-START-NDX,
011100                           LK-END-NDX, WSTA-TABLE-SIZE,
011200                           WSTA-MONTH-TABLE.
011300*------------------------------------------------------------*
011400 0000-MAIN-PROCESSING.
011500*------------------------------------------------------------*
011600*    ONE CALL COVERS A WHOLE YEAR - OPEN BOTH OUTPUT FILES, WALK
011700*    THAT YEAR'S SLICE OF THE TABLE (LK-START-NDX THRU LK-END-
011800*    NDX, ALREADY IN ASCENDING MONTH ORDER), THEN CLOSE.
011900     PERFORM 1000-OPEN-EXTRACT-FILES.
012000     PERFORM 2000-EXTRACT-ONE-MONTH
012100         VARYING WSTA-MONTH-NDX FROM LK-START-NDX BY 1
012200         UNTIL WSTA-MONTH-NDX > LK-END-NDX.
012300     PERFORM 3000-CLOSE-EXTRACT-FILES.
012400     GOBACK.
012500*------------------------------------------------------------*
012600 1000-OPEN-EXTRACT-FILES.
012700*------------------------------------------------------------*
012800*    FILE NAME IS BUILT FROM THE YEAR PASSED IN - <YYYY>_HIGHS.CSV
012900*    AND <YYYY>_LOWS.CSV - SAME DYNAMIC-ASSIGN TECHNIQUE WSTATS
013000*    USES FOR THE INCOMING SENSOR FILES.
013100     MOVE SPACES TO WSX-HIGHS-FILE-NAME WSX-LOWS-FILE-NAME.
013200     STRING LK-EXTRACT-YEAR DELIMITED BY SIZE                     WS-083  
013300            '_highs.csv' DELIMITED BY SIZE
013400         INTO WSX-HIGHS-FILE-NAME.
013500     STRING LK-EXTRACT-YEAR DELIMITED BY SIZE                     WS-083  
013600            '_lows.csv' DELIMITED BY SIZE
013700         INTO WSX-LOWS-FILE-NAME.
013800     OPEN OUTPUT HIGHS-CSV-FILE LOWS-CSV-FILE.
013900*------------------------------------------------------------*
014000 2000-EXTRACT-ONE-MONTH.
014100*------------------------------------------------------------*
014200*    ONE OUTPUT LINE PER MONTH ON EACH FILE - HIGHS LINE TO THE
014300*    HIGHS FILE, LOWS LINE TO THE LOWS FILE, BOTH BUILT THE SAME
014400*    WAY BY THE PAIRED PARAGRAPHS BELOW.
014500     PERFORM 2100-BUILD-HIGHS-LINE.
014600     MOVE WSX-BUILD-TEXT TO WSX-HIGHS-LINE.
014700     WRITE WSX-HIGHS-RECORD.
014800     PERFORM 2300-BUILD-LOWS-LINE.
014900     MOVE WSX-BUILD-TEXT TO WSX-LOWS-LINE.
015000     WRITE WSX-LOWS-RECORD.
015100*------------------------------------------------------------*
015200 2100-BUILD-HIGHS-LINE.
015300*------------------------------------------------------------*
015400*    WALKS ALL 32 DAY SLOTS FOR THIS MONTH AND APPENDS EVERY
015500*    PRESENT DAY'S HIGH IN DAY ORDER - ABSENT DAYS ARE SKIPPED,
015600*    NOT WRITTEN AS A BLANK OR A ZERO.
015700     MOVE SPACES TO WSX-BUILD-TEXT.
015800     MOVE 1 TO WSX-PTR.
015900     PERFORM 2110-APPEND-ONE-HIGH
016000         VARYING TBL-DAY-NDX FROM 1 BY 1
016100         UNTIL TBL-DAY-NDX > 32.
016200*------------------------------------------------------------*
016300 2110-APPEND-ONE-HIGH.
016400*------------------------------------------------------------*
016500*    ONE DAY SLOT - ONLY APPENDS WHEN THE DAY WAS ACTUALLY PRESENT
016600*    IN THE SOURCE SENSOR FILE.
016700     IF DAY-PRESENT (TBL-DAY-NDX) OF
016800             TBL-MONTH-STATISTICS (WSTA-MONTH-NDX)
016900         MOVE DAILY-HIGH (TBL-DAY-NDX) OF
017000             TBL-MONTH-STATISTICS (WSTA-MONTH-NDX)
017100             TO WSX-EDIT-VALUE
017200         PERFORM 2900-APPEND-EDITED-VALUE
017300     END-IF.
017400*------------------------------------------------------------*
017500 2300-BUILD-LOWS-LINE.
017600*------------------------------------------------------------*
017700*    SAME WALK AS 2100-BUILD-HIGHS-LINE BUT OFF THE LOWS SIDE OF
017800*    THE DAY TABLE.
017900     MOVE SPACES TO WSX-BUILD-TEXT.
018000     MOVE 1 TO WSX-PTR.
018100     PERFORM 2310-APPEND-ONE-LOW
018200         VARYING TBL-DAY-NDX FROM 1 BY 1
018300         UNTIL TBL-DAY-NDX > 32.
018400*------------------------------------------------------------*
018500 2310-APPEND-ONE-LOW.
018600*------------------------------------------------------------*
018700*    ONE DAY SLOT - MIRRORS 2110-APPEND-ONE-HIGH FOR DAILY-LOW.
018800     IF DAY-PRESENT (TBL-DAY-NDX) OF
018900             TBL-MONTH-STATISTICS (WSTA-MONTH-NDX)
019000         MOVE DAILY-LOW (TBL-DAY-NDX) OF
019100             TBL-MONTH-STATISTICS (WSTA-MONTH-NDX)
019200             TO WSX-EDIT-VALUE
019300         PERFORM 2900-APPEND-EDITED-VALUE
019400     END-IF.
019500*------------------------------------------------------------*
019600 2900-APPEND-EDITED-VALUE.
019700*------------------------------------------------------------*
019800*    NO FUNCTION TRIM ON THIS COMPILER - COUNT THE LEADING
019900*    SPACES THE ZERO-SUPPRESSED EDIT PICTURE LEFT BEHIND AND
020000*    REFERENCE-MODIFY AROUND THEM BEFORE STRINGING THE VALUE
020100*    AND ITS TRAILING ", " INTO THE OUTPUT LINE.  SEE WS-073.
020200     MOVE ZERO TO WSX-LEAD-SPACES.
020300     INSPECT WSX-EDIT-VALUE
020400         TALLYING WSX-LEAD-SPACES FOR LEADING SPACE.
020500     ADD 1 TO WSX-LEAD-SPACES GIVING WSX-START-POS.
020600     COMPUTE WSX-VALUE-LEN = 6 - WSX-LEAD-SPACES.
020700     STRING WSX-EDIT-VALUE (WSX-START-POS : WSX-VALUE-LEN)
020800                 DELIMITED BY SIZE
020900            ', ' DELIMITED BY SIZE
021000         INTO WSX-BUILD-TEXT
021100         WITH POINTER WSX-PTR.
021200*------------------------------------------------------------*
021300 3000-CLOSE-EXTRACT-FILES.
021400*------------------------------------------------------------*
021500*    BOTH OUTPUT FILES CLOSE TOGETHER - THERE'S NO CASE WHERE
021600*    ONLY ONE OF THE TWO IS OPEN.
021700     CLOSE HIGHS-CSV-FILE LOWS-CSV-FILE.
