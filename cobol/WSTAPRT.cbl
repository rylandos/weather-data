000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    WSTAPRT.
000400 AUTHOR.        D L QUINCEY.
000500 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
000600 DATE-WRITTEN.  02/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 02/14/91 DLQ  WS-068  CREATED - PULLED OUT OF WSTATS SO
001400*                       OPERATIONS CAN RERUN JUST THE PRINT STEP
001500*                       WITHOUT RE-READING THE SENSOR DATA.
001600*                       CALLED ONCE PER MONTH-STATISTICS RECORD
001700*                       WITH LK-PRINT-ACTION = 'WRITE', THEN ONE
001800*                       LAST TIME WITH 'CLOSE' AFTER THE LAST
001900*                       MONTH.
002000* 05/02/91 DLQ  WS-069  ADDED PAGE BREAK ON WSP-LINES-ON-PAGE SO
002100*                       A MONTH BLOCK NEVER SPLITS ACROSS A
002200*                       PAGE BOUNDARY ON THE LINE PRINTER.
002300* 09/09/98 GRH  WS-083  Y2K REMEDIATION - CAL-YEAR PRINTS AS A
002400*                       FULL 4-DIGIT YEAR NOW, NO WINDOWING.
002500* 08/11/01 PJT  WS-090  ADDED MONTH-NAME TABLE LOOKUP SO THE
002600*                       REPORT TITLE READS "JANUARY" INSTEAD OF
002700*                       THE RAW MONTH-NUM - CLIMATOLOGY DESK
002800*                       ASKED FOR THIS AT THE SPRING REVIEW.
002900* 09/21/01 PJT  WS-094  2000-PRINT-ONE-MONTH WAS MOVING 'HUMIDITY'
003000*                       (8 LETTERS) INTO WSP-SECTION-NAME (11
003100*                       BYTES) BEFORE WRITING THE DASHED HEADER -
003200*                       PRINTED AS "---HUMIDITY   ---", 3 SPACES
003300*                       BEFORE THE CLOSING DASHES.  TEMPERATURE
003400*                       (11 LETTERS) FILLED THE FIELD EXACTLY AND
003500*                       NEVER SHOWED IT.  BOTH HEADERS ARE FIXED
003600*                       LITERALS PER THE REPORT LAYOUT, SO THEY
003700*                       NO LONGER GET BUILT AT RUN TIME AT ALL -
003800*                       REPLACED WITH WSP-TEMP-SECTION-LINE AND
003900*                       WSP-HUMID-SECTION-LINE, TWO WHOLE-LINE
004000*                       LITERALS LIKE THE MONTH-NAME TABLE ABOVE.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300*------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*------------------------------------------------------------*
004600 SOURCE-COMPUTER.  IBM-3096.
004700 OBJECT-COMPUTER.  IBM-3096.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT PRINT-FILE ASSIGN TO WSTARPT
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600*================================================================*
005700 DATA DIVISION.
005800*------------------------------------------------------------*
005900 FILE SECTION.
006000*------------------------------------------------------------*
006100 FD  PRINT-FILE
006200         RECORDING MODE F.
006300 01  PRINT-RECORD.
006400     05  PRINT-LINE                  PIC X(58).
006500     05  FILLER                      PIC X(02).
006600*------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006800*------------------------------------------------------------*
006900 01  WSP-SWITCHES.
007000     05  WSP-FIRST-CALL-SW           PIC X(01) VALUE 'Y'.
007100         88  WSP-FIRST-CALL                    VALUE 'Y'.
007200     05  FILLER                      PIC X(10).
007300*------------------------------------------------------------*
007400* MONTH-NAME LOOKUP - BUILT AS A SINGLE FILLER LITERAL AND
007500* REDEFINED AS A 12-ENTRY TABLE, SAME AS THE HEADING-LINE
007600* LITERALS ARE BUILT ELSEWHERE IN THIS SHOP'S REPORT PROGRAMS.
007700* SUBSCRIPT DIRECTLY BY MONTH-NUM - NO SEARCH NEEDED.
007800*------------------------------------------------------------*
007900 01  WSP-MONTH-NAME-LITERALS.
008000     05  FILLER                      PIC X(09) VALUE 'JANUARY  '.
008100     05  FILLER                      PIC X(09) VALUE 'FEBRUARY '.
008200     05  FILLER                      PIC X(09) VALUE 'MARCH    '.
008300     05  FILLER                      PIC X(09) VALUE 'APRIL    '.
008400     05  FILLER                      PIC X(09) VALUE 'MAY      '.
008500     05  FILLER                      PIC X(09) VALUE 'JUNE     '.
008600     05  FILLER                      PIC X(09) VALUE 'JULY     '.
008700     05  FILLER                      PIC X(09) VALUE 'AUGUST   '.
008800     05  FILLER                      PIC X(09) VALUE 'SEPTEMBER'.
008900     05  FILLER                      PIC X(09) VALUE 'OCTOBER  '.
009000     05  FILLER                      PIC X(09) VALUE 'NOVEMBER '.
009100     05  FILLER                      PIC X(09) VALUE 'DECEMBER '.
009200 01  WSP-MONTH-NAME-TABLE REDEFINES WSP-MONTH-NAME-LITERALS.
009300     05  WSP-MONTH-NAME-ENT          PIC X(09) OCCURS 12 TIMES
009400                                       INDEXED BY WSP-MONTH-NDX.
009500*------------------------------------------------------------*
009600 01  WSP-TITLE-LINE.
009700     05  FILLER                      PIC X(29)
009800             VALUE 'WEATHER STATION STATISTICS F'.
009900     05  FILLER                      PIC X(03) VALUE 'OR:'.
010000     05  FILLER                      PIC X(01) VALUE SPACE.
010100     05  WSP-TITLE-MONTH             PIC X(09).
010200     05  FILLER                      PIC X(01) VALUE SPACE.
010300     05  WSP-TITLE-YEAR              PIC 9(04).                   WS-083  
010400     05  FILLER                      PIC X(11) VALUE SPACE.
010500*------------------------------------------------------------*
010600* WS-094 - THE OLD WSP-SECTION-NAME/DASHES-L/DASHES-R BUILD-UP
010700* PADDED WHATEVER NAME WAS MOVED IN OUT TO A FIXED 11 BYTES
010800* BEFORE THE CLOSING DASHES, SO A SHORT NAME LEFT GAP SPACES
010900* INSIDE THE DASHES (---HUMIDITY   --- INSTEAD OF ---HUMIDITY---).
011000* TEMPERATURE HAPPENS TO RUN 11 LETTERS SO IT NEVER SHOWED THE
011100* BUG.  BOTH SECTION HEADERS ARE FIXED SPEC-DEFINED LITERALS -
011200* THERE IS NO NEED TO BUILD THEM AT RUN TIME AT ALL, SO THEY ARE
011300* NOW CARRIED AS WHOLE-LINE LITERALS, SAME HABIT AS THE MONTH
011400* NAME TABLE AND TITLE LINE ABOVE.
011500 01  WSP-SECTION-LITERALS.                                        WS-094  
011600     05  WSP-TEMP-SECTION-LINE.                                   WS-094  
011700         10  FILLER              PIC X(17) VALUE '---TEMPERATURE---'.
011800         10  FILLER              PIC X(41) VALUE SPACE.
011900     05  WSP-HUMID-SECTION-LINE.                                  WS-094  
012000         10  FILLER              PIC X(14) VALUE '---HUMIDITY---'.
012100         10  FILLER              PIC X(44) VALUE SPACE.
012200*    KEPT AS A FLAT 116-BYTE VIEW SO THE OLD MICROFICHE-ARCHIVE
012300*    DUMP UTILITY (RETIRED WITH THE 91 PRINT SPLIT) CAN STILL
012400*    BE POINTED AT EITHER SECTION HEADER IF SOMEBODY DIGS IT UP.
012500 01  WSP-SECTION-LITERALS-OLD REDEFINES WSP-SECTION-LITERALS.
012600     05  FILLER                      PIC X(116).
012700*------------------------------------------------------------*
012800 01  WSP-DETAIL-LINE.
012900     05  WSP-DETAIL-LABEL            PIC X(22).
013000     05  WSP-DETAIL-VALUE            PIC -ZZ9.9.
013100     05  FILLER                      PIC X(30) VALUE SPACE.
013200*    OLD CHAIN PRINTER ON THE 3096 HAD NO FLOATING MINUS SIGN -
013300*    THIS VIEW WAS USED TO STRIP IT OFF BEFORE THAT BOX WAS
013400*    RETIRED.  NO LONGER CALLED, LEFT FOR REFERENCE.
013500 01  WSP-DETAIL-LINE-OLD REDEFINES WSP-DETAIL-LINE.
013600     05  WSP-DETAIL-LABEL-OLD        PIC X(22).
013700     05  WSP-DETAIL-VALUE-OLD        PIC X(06).
013800     05  FILLER                      PIC X(30).
013900*    HUMIDITY MIN/MAX COME OFF THE SENSOR AS WHOLE-NUMBER
014000*    PERCENT READINGS - NO DECIMAL POINT ON THESE TWO LINES,
014100*    UNLIKE THE TEMPERATURE VALUES AND THE HUMIDITY AVERAGE.
014200 01  WSP-DETAIL-LINE-INT.
014300     05  WSP-DETAIL-LABEL-INT        PIC X(22).
014400     05  WSP-DETAIL-VALUE-INT        PIC ZZ9.
014500     05  FILLER                      PIC X(33) VALUE SPACE.
014600*------------------------------------------------------------*
014700 COPY WSTAPCTL.
014800*------------------------------------------------------------*
014900 LINKAGE SECTION.
015000*------------------------------------------------------------*
015100 01  LK-PRINT-ACTION                 PIC X(05).
015200     88  LK-ACTION-WRITE                       VALUE 'WRITE'.
015300     88  LK-ACTION-CLOSE                       VALUE 'CLOSE'.
015400 COPY WSTASTAT.
015500*================================================================*
015600 PROCEDURE DIVISION USING LK-PRINT-ACTION, WSM-MONTH-STATISTICS.
015700*------------------------------------------------------------*
015800 0000-MAIN-PROCESSING.
015900*------------------------------------------------------------*
016000*    ONE CALL PER MONTH-STATISTICS RECORD (LK-ACTION-WRITE), PLUS
016100*    ONE FINAL CALL AFTER THE LAST MONTH (LK-ACTION-CLOSE) TO
016200*    CLOSE PRINT-FILE - SEE WSTATS 0000-MAIN-PROCESSING.
016300     IF LK-ACTION-CLOSE
016400         PERFORM 3000-CLOSE-PRINT-FILE
016500     ELSE
016600         IF WSP-FIRST-CALL
016700             PERFORM 1000-OPEN-PRINT-FILE
016800         END-IF
016900         PERFORM 2000-PRINT-ONE-MONTH
017000     END-IF.
017100     GOBACK.
017200*------------------------------------------------------------*
017300 1000-OPEN-PRINT-FILE.
017400*------------------------------------------------------------*
017500*    ONLY RUNS ON THE FIRST WRITE CALL - WSP-FIRST-CALL-SW STAYS
017600*    'N' FOR EVERY CALL AFTER THIS ONE SO THE FILE ISN'T RE-OPENED.
017700     OPEN OUTPUT PRINT-FILE.
017800     MOVE 'N' TO WSP-FIRST-CALL-SW.
017900     MOVE ZERO TO WSP-PAGE-COUNT.
018000     MOVE +99 TO WSP-LINE-COUNT.
018100*------------------------------------------------------------*
018200 2000-PRINT-ONE-MONTH.
018300*------------------------------------------------------------*
018400     IF WSP-LINE-COUNT > WSP-LINES-ON-PAGE
018500         PERFORM 2010-START-NEW-PAGE
018600     END-IF.
018700     SET WSP-MONTH-NDX TO MONTH-NUM OF WSM-MONTH-STATISTICS.
018800*    MONTH-NUM IS 1-12, SAME AS THE TABLE SUBSCRIPT - NO OFFSET NEEDED.
018900     MOVE WSP-MONTH-NAME-ENT (WSP-MONTH-NDX) TO WSP-TITLE-MONTH.  WS-090  
019000     MOVE CAL-YEAR OF WSM-MONTH-STATISTICS TO WSP-TITLE-YEAR.
019100     MOVE WSP-TITLE-LINE TO PRINT-LINE.
019200     PERFORM 2900-WRITE-PRINT-LINE.
019300     PERFORM 2900-WRITE-BLANK-LINE.
019400*    WS-094 - WHOLE-LINE LITERAL, NOT BUILT FROM A NAME FIELD - SEE
019500*    THE WSP-SECTION-LITERALS COMMENT ABOVE.
019600     MOVE WSP-TEMP-SECTION-LINE TO PRINT-LINE.                    WS-094  
019700     PERFORM 2900-WRITE-PRINT-LINE.
019800     MOVE 'Average high:         ' TO WSP-DETAIL-LABEL.
019900     MOVE AVG-HIGH OF WSM-MONTH-STATISTICS TO WSP-DETAIL-VALUE.
020000     MOVE WSP-DETAIL-LINE TO PRINT-LINE.
020100     PERFORM 2900-WRITE-PRINT-LINE.
020200     MOVE 'Average low:          ' TO WSP-DETAIL-LABEL.
020300     MOVE AVG-LOW OF WSM-MONTH-STATISTICS TO WSP-DETAIL-VALUE.
020400     MOVE WSP-DETAIL-LINE TO PRINT-LINE.
020500     PERFORM 2900-WRITE-PRINT-LINE.
020600     MOVE 'Average temperature:  ' TO WSP-DETAIL-LABEL.
020700     MOVE AVG-TEMP OF WSM-MONTH-STATISTICS TO WSP-DETAIL-VALUE.
020800     MOVE WSP-DETAIL-LINE TO PRINT-LINE.
020900     PERFORM 2900-WRITE-PRINT-LINE.
021000     MOVE 'Maximum temperature:  ' TO WSP-DETAIL-LABEL.
021100     MOVE MAX-TEMP OF WSM-MONTH-STATISTICS TO WSP-DETAIL-VALUE.
021200     MOVE WSP-DETAIL-LINE TO PRINT-LINE.
021300     PERFORM 2900-WRITE-PRINT-LINE.
021400     MOVE 'Minimum temperature:  ' TO WSP-DETAIL-LABEL.
021500     MOVE MIN-TEMP OF WSM-MONTH-STATISTICS TO WSP-DETAIL-VALUE.
021600     MOVE WSP-DETAIL-LINE TO PRINT-LINE.
021700     PERFORM 2900-WRITE-PRINT-LINE.
021800     MOVE 'Coldest day:          ' TO WSP-DETAIL-LABEL.
021900     MOVE LOWEST-HIGH OF WSM-MONTH-STATISTICS TO WSP-DETAIL-VALUE.
022000     MOVE WSP-DETAIL-LINE TO PRINT-LINE.
022100     PERFORM 2900-WRITE-PRINT-LINE.
022200     MOVE 'Warmest night:        ' TO WSP-DETAIL-LABEL.
022300     MOVE HIGHEST-LOW OF WSM-MONTH-STATISTICS TO WSP-DETAIL-VALUE.
022400     MOVE WSP-DETAIL-LINE TO PRINT-LINE.
022500     PERFORM 2900-WRITE-PRINT-LINE.
022600     PERFORM 2900-WRITE-BLANK-LINE.
022700*    HUMIDITY MIN/MAX PRINT AS WHOLE PERCENT (WSP-DETAIL-LINE-INT) -
022800*    AVERAGE HUMIDITY STILL CARRIES ONE DECIMAL, SAME AS TEMPERATURE.
022900     MOVE WSP-HUMID-SECTION-LINE TO PRINT-LINE.                   WS-094  
023000     PERFORM 2900-WRITE-PRINT-LINE.
023100     MOVE 'Average humidity:     ' TO WSP-DETAIL-LABEL.
023200     MOVE AVG-HUMIDITY OF WSM-MONTH-STATISTICS
023300                                    TO WSP-DETAIL-VALUE.
023400     MOVE WSP-DETAIL-LINE TO PRINT-LINE.
023500     PERFORM 2900-WRITE-PRINT-LINE.
023600     MOVE 'Maximum humidity:     ' TO WSP-DETAIL-LABEL-INT.
023700     MOVE MAX-HUMIDITY OF WSM-MONTH-STATISTICS
023800                                    TO WSP-DETAIL-VALUE-INT.
023900     MOVE WSP-DETAIL-LINE-INT TO PRINT-LINE.
024000     PERFORM 2900-WRITE-PRINT-LINE.
024100     MOVE 'Minimum humidity:     ' TO WSP-DETAIL-LABEL-INT.
024200     MOVE MIN-HUMIDITY OF WSM-MONTH-STATISTICS
024300                                    TO WSP-DETAIL-VALUE-INT.
024400     MOVE WSP-DETAIL-LINE-INT TO PRINT-LINE.
024500     PERFORM 2900-WRITE-PRINT-LINE.
024600     PERFORM 2900-WRITE-BLANK-LINE.
024700     PERFORM 2900-WRITE-BLANK-LINE.
024800*------------------------------------------------------------*
024900 2010-START-NEW-PAGE.
025000*------------------------------------------------------------*
025100*    BLANK LINE WITH ADVANCING PAGE FORCES THE FORM FEED - RESETS
025200*    THE LINE COUNT SO THE NEXT MONTH BLOCK STARTS FRESH.
025300     MOVE SPACE TO PRINT-LINE.
025400     WRITE PRINT-RECORD AFTER ADVANCING PAGE.
025500     ADD 1 TO WSP-PAGE-COUNT.
025600     MOVE ZERO TO WSP-LINE-COUNT.
025700*------------------------------------------------------------*
025800 2900-WRITE-PRINT-LINE.
025900*------------------------------------------------------------*
026000*    COMMON WRITE FOR EVERY DETAIL/TITLE/SECTION LINE - KEEPS
026100*    WSP-LINE-COUNT ACCURATE FOR THE PAGE-BREAK TEST IN 2000.
026200     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
026300     ADD 1 TO WSP-LINE-COUNT.
026400*------------------------------------------------------------*
026500 2900-WRITE-BLANK-LINE.
026600*------------------------------------------------------------*
026700*    SAME LINE-COUNT BOOKKEEPING AS 2900-WRITE-PRINT-LINE, JUST
026800*    FOR A SPACER LINE INSTEAD OF A LOADED ONE.
026900     MOVE SPACE TO PRINT-LINE.
027000     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.
027100     ADD 1 TO WSP-LINE-COUNT.
027200*------------------------------------------------------------*
027300 3000-CLOSE-PRINT-FILE.
027400*------------------------------------------------------------*
027500*    GUARDED BY WSP-FIRST-CALL SO A RUN THAT NEVER PRINTED A
027600*    MONTH (EMPTY SORT) DOESN'T CLOSE A FILE THAT WAS NEVER OPENED.
027700     IF NOT WSP-FIRST-CALL
027800         CLOSE PRINT-FILE
027900     END-IF.
