000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    WSTATS.
000400 AUTHOR.        R S KOWALSKI.
000500 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
000600 DATE-WRITTEN.  03/02/1988.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 03/02/88 RSK  WS-050  CREATED FOR NIGHTLY WEATHER STATION LOAD.
001400* 03/02/88 RSK  WS-050  READS THE CSV MANIFEST, PARSES EACH
001500*                       SENSOR FILE AND BUILDS ONE MONTH-STATS
001600*                       RECORD PER FILE.
001700* 07/19/88 RSK  WS-055  ADDED D24HOUR/D9MET DAY-GROUPING SWITCH
001800*                       PER WEATHER OFFICE REQUEST - MET DAY
001900*                       STARTS AT 10:00, NOT MIDNIGHT.
002000* 11/03/89 RSK  WS-062  ADDED SORT OF MONTH-STATS BY YEAR/MONTH
002100*                       SO REPORTS PRINT IN CHRONOLOGICAL ORDER
002200*                       REGARDLESS OF MANIFEST ORDER.
002300* 02/14/91 DLQ  WS-068  ADDED CALL TO WSTAPRT FOR REPORT
002400*                       PRINTING - PULLED OUT OF THIS PROGRAM
002500*                       SO OPERATIONS CAN RERUN JUST THE PRINT
002600*                       STEP WITHOUT RE-READING THE SENSOR DATA.
002700* 11/14/91 DLQ  WS-071  ADDED YEAR-EXTRACT CALL TO WSTAXTR - THE
002800*                       CLIMATOLOGY DESK WANTS THE DAILY HIGHS
002900*                       AND LOWS BROKEN OUT BY YEAR FOR THEIR
003000*                       SPREADSHEETS.
003100* 06/30/93 DLQ  WS-074  FIXED MET-DAY ROLLBACK NOT PASSING
003200*                       THROUGH DAY-0 BUCKET ON THE 1ST OF A
003300*                       MONTH - WAS GETTING DROPPED SILENTLY.
003400* 04/02/96 GRH  WS-079  REPLACED FUNCTION NUMVAL-C TEMPERATURE
003500*                       CONVERSION (BORROWED FROM THE COVID
003600*                       REPORTING SUITE) WITH A MANUAL SIGN AND
003700*                       DECIMAL SPLIT - SHOP STANDARD IS NO
003800*                       INTRINSIC FUNCTIONS IN BATCH.
003900* 09/09/98 GRH  WS-083  Y2K REMEDIATION - CAL-YEAR WAS 9(02) AND
004000*                       WOULD HAVE WRAPPED IN 2000.  WIDENED TO
004100*                       9(04) THROUGHOUT AND IN THE COPYBOOKS.
004200* 01/22/99 GRH  WS-084  Y2K FOLLOW-UP - CONFIRMED MANIFEST AND
004300*                       CSV DATE PARSING ALSO CARRY A FULL
004400*                       4-DIGIT YEAR, NO FURTHER CHANGE NEEDED.
004500* 08/11/01 PJT  WS-091  ADDED WEATHER-CSV-FILE FIXED-COLUMN
004600*                       REDEFINES FOR THE OLD TSI SENSOR FORMAT
004700*                       IN CASE SITE 4 EVER SHIPS US THAT AGAIN.
004800* 09/14/01 PJT  WS-093  4000-EMIT-SORTED-MONTHS WAS TESTING
004900*                       WSW-CSV-EOF-SW TO DRIVE THE SORT RETURN
005000*                       LOOP - THAT SWITCH WAS LEFT 'Y' FROM THE
005100*                       LAST CSV FILE'S READ LOOP AND NEVER GOT
005200*                       RESET, SO THE OUTPUT PROCEDURE FELL
005300*                       STRAIGHT THROUGH AND NEVER PRINTED OR
005400*                       EXTRACTED A THING.  GAVE THE SORT RETURN
005500*                       ITS OWN WSW-SORT-EOF-SW, LIKE HACKNWS2
005600*                       DOES FOR ITS OWN SORT.  ALSO DROPPED THE
005700*                       UPSI-0 MNEMONIC BELOW - WE NEVER WIRED IT
005800*                       TO ANYTHING AND THE EXTRACT GATE HAS
005900*                       ALWAYS BEEN THE MANIFEST CONTROL RECORD'S
006000*                       WRITE-EXTRACTS FLAG, NOT A UPSI SWITCH.
006100*----------------------------------------------------------------*
006200 ENVIRONMENT DIVISION.
006300*------------------------------------------------------------*
006400 CONFIGURATION SECTION.
006500*------------------------------------------------------------*
006600 SOURCE-COMPUTER.  IBM-3096.
006700 OBJECT-COMPUTER.  IBM-3096.
006800 SPECIAL-NAMES.                                                   WS-093  
006900     C01 IS TOP-OF-FORM.
007000*------------------------------------------------------------*
007100 INPUT-OUTPUT SECTION.
007200*------------------------------------------------------------*
007300 FILE-CONTROL.
007400     SELECT WEATHER-MANIFEST-FILE ASSIGN TO WSTACTL
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS WSW-MANIFEST-STATUS.
007700*
007800     SELECT WEATHER-CSV-FILE ASSIGN TO WSW-CSV-FILE-NAME
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS WSW-CSV-STATUS.
008100*
008200     SELECT SORT-FILE ASSIGN TO WSTASRT.
008300*================================================================*
008400 DATA DIVISION.
008500*------------------------------------------------------------*
008600 FILE SECTION.
008700*------------------------------------------------------------*
008800 FD  WEATHER-MANIFEST-FILE
008900         RECORDING MODE F.
009000 01  WSTAM-MANIFEST-RECORD          PIC X(80).
009100 01  WSTAM-CONTROL-VIEW REDEFINES WSTAM-MANIFEST-RECORD.
009200     05  WSTAM-DAY-FORMAT-IN         PIC X(07).
009300     05  FILLER                      PIC X(01).
009400     05  WSTAM-WRITE-EXTRACTS-IN     PIC X(01).
009500     05  FILLER                      PIC X(71).
009600 01  WSTAM-FILENAME-VIEW REDEFINES WSTAM-MANIFEST-RECORD.
009700     05  WSTAM-CSV-FILE-NAME         PIC X(60).
009800     05  FILLER                      PIC X(20).
009900*------------------------------------------------------------*
010000 FD  WEATHER-CSV-FILE
010100         RECORDING MODE F.
010200 01  WSW-CSV-LINE                    PIC X(80).
010300 01  WSW-CSV-FIXED-VIEW REDEFINES WSW-CSV-LINE.
010400*    OLD TSI SENSOR FORMAT - FIXED COLUMN, NEVER SEEN SINCE
010500*    THE VENDOR SWITCH IN 96, KEPT HERE IN CASE SITE 4 SHIPS
010600*    US ONE OF THE OLD LOGGERS AGAIN.
010700     05  FILLER                      PIC X(30).
010800     05  WSW-FIXED-TIMESTAMP         PIC X(19).
010900     05  FILLER                      PIC X(01).
011000     05  WSW-FIXED-TEMP              PIC X(08).
011100     05  FILLER                      PIC X(01).
011200     05  WSW-FIXED-HUMID             PIC X(08).
011300     05  FILLER                      PIC X(13).
011400*------------------------------------------------------------*
011500 SD  SORT-FILE.
011600 COPY WSTASTAT.
011700*------------------------------------------------------------*
011800 WORKING-STORAGE SECTION.
011900*------------------------------------------------------------*
012000 01  WSW-SWITCHES-COUNTERS.
012100     05  WSW-ABORT-SW                PIC X(01) VALUE 'N'.
012200         88  WSW-ABORT                         VALUE 'Y'.
012300     05  WSW-MANIFEST-EOF-SW         PIC X(01) VALUE 'N'.
012400         88  WSW-MANIFEST-EOF                  VALUE 'Y'.
012500     05  WSW-CSV-EOF-SW              PIC X(01) VALUE 'N'.
012600         88  WSW-CSV-EOF                       VALUE 'Y'.
012700     05  WSW-SORT-EOF-SW             PIC X(01) VALUE 'N'.         WS-093  
012800         88  WSW-SORT-EOF                       VALUE 'Y'.        WS-093  
012900     05  WSW-DAY-FORMAT-SW           PIC X(07) VALUE 'D9MET  '.
013000         88  WSW-D24HOUR-MODE                  VALUE 'D24HOUR'.
013100         88  WSW-D9MET-MODE                    VALUE 'D9MET  '.
013200     05  WSW-WRITE-EXTRACTS-SW       PIC X(01) VALUE 'N'.
013300         88  WSW-WRITE-EXTRACTS                VALUE 'Y'.
013400     05  WSW-MANIFEST-STATUS         PIC X(02).
013500         88  WSW-MANIFEST-OK                   VALUE '00'.
013600     05  WSW-CSV-STATUS              PIC X(02).
013700         88  WSW-CSV-FILE-OK                   VALUE '00'.
013800     05  FILLER                      PIC X(10).
013900*------------------------------------------------------------*
014000* STANDALONE WORK COUNTERS - EACH ITS OWN 77-LEVEL PER SHOP
014100* STANDARD RATHER THAN BURIED IN A GROUP.
014200*------------------------------------------------------------*
014300 77  WSC-HEADER-COUNT                PIC S9(02) USAGE IS COMP.
014400 77  WSC-READING-COUNT               PIC S9(05) USAGE IS COMP.
014500 77  WSC-DAY-COUNT                   PIC S9(03) USAGE IS COMP.
014600 77  WSC-DAY-BUCKET                  PIC S9(02) USAGE IS COMP.
014700 77  WSC-DAY-SLOT                    PIC S9(02) USAGE IS COMP.
014800 77  WSC-TABLE-INDEX                 PIC S9(03) USAGE IS COMP.
014900 77  WSC-YEAR-START-NDX              PIC S9(03) USAGE IS COMP.
015000 77  WSC-YEAR-END-NDX                PIC S9(03) USAGE IS COMP.
015100 77  WSC-EXTRACT-YEAR                PIC 9(04).
015200*------------------------------------------------------------*
015300 01  WSC-WORK-COUNTERS.
015400     05  WSC-SEEDED-SW               PIC X(01) VALUE 'N'.
015500         88  WSC-FILE-TOTALS-SEEDED            VALUE 'Y'.
015600     05  WSC-SUM-TEMP                PIC S9(07)V9(01)
015700                                              USAGE IS COMP.
015800     05  WSC-SUM-HUMIDITY            PIC S9(07)V9(01)
015900                                              USAGE IS COMP.
016000     05  WSC-SUM-DAILY-HIGH          PIC S9(07)V9(01)
016100                                              USAGE IS COMP.
016200     05  WSC-SUM-DAILY-LOW           PIC S9(07)V9(01)
016300                                              USAGE IS COMP.
016400     05  FILLER                      PIC X(10).
016500*------------------------------------------------------------*
016600 01  WSW-CSV-FILE-CONTROL.
016700     05  WSW-CSV-FILE-NAME           PIC X(60).
016800     05  FILLER                      PIC X(10).
016900*------------------------------------------------------------*
017000 01  WSC-CSV-WORK-FIELDS.
017100     05  WSC-TS-RAW                  PIC X(19).
017200     05  WSC-TEMP-TEXT               PIC X(08).
017300     05  WSC-TEMP-SIGN               PIC X(01).
017400     05  WSC-TEMP-TRIM               PIC X(08).
017500     05  WSC-TEMP-WHOLE              PIC 9(03).
017600     05  WSC-TEMP-FRAC               PIC 9(01).
017700     05  WSC-YEAR-DONE-SW            PIC X(01) VALUE 'N'.
017800         88  WSC-YEAR-DONE                     VALUE 'Y'.
017900     05  FILLER                      PIC X(10).
018000*------------------------------------------------------------*
018100 COPY WSTAREAD.
018200*------------------------------------------------------------*
018300 COPY WSTATBL.
018400*------------------------------------------------------------*
018500 01  LK-PRINT-CONTROL.
018600     05  LK-PRINT-ACTION             PIC X(05).
018700         88  LK-ACTION-WRITE                   VALUE 'WRITE'.
018800         88  LK-ACTION-CLOSE                   VALUE 'CLOSE'.
018900     05  FILLER                      PIC X(05).
019000*================================================================*
019100 PROCEDURE DIVISION.
019200*------------------------------------------------------------*
019300 0000-MAIN-PROCESSING.
019400*------------------------------------------------------------*
019500*    ONE PASS: SORT INPUT PROCEDURE READS AND SUMMARIZES EVERY CSV
019600*    FILE ON THE MANIFEST; OUTPUT PROCEDURE PRINTS EACH MONTH IN
019700*    YEAR/MONTH ORDER AND BUILDS THE TABLE 5000 NEEDS AFTERWARD.
019800     PERFORM 1000-INITIALIZE-RUN.
019900     IF NOT WSW-ABORT
020000         SORT SORT-FILE
020100             ASCENDING KEY CAL-YEAR OF WSM-MONTH-STATISTICS
020200                           MONTH-NUM OF WSM-MONTH-STATISTICS
020300             INPUT PROCEDURE IS 2000-PROCESS-ALL-CSV-FILES
020400             OUTPUT PROCEDURE IS 4000-EMIT-SORTED-MONTHS
020500         MOVE 'CLOSE' TO LK-PRINT-ACTION
020600         CALL 'WSTAPRT' USING LK-PRINT-ACTION,
020700                              WSM-MONTH-STATISTICS
020800         IF WSW-WRITE-EXTRACTS
020900             PERFORM 5000-WRITE-YEAR-EXTRACTS
021000         END-IF
021100     END-IF.
021200     PERFORM 6000-CLOSE-DOWN-RUN.
021300     GOBACK.
021400*------------------------------------------------------------*
021500 1000-INITIALIZE-RUN.
021600*------------------------------------------------------------*
021700*    OPENS THE MANIFEST AND READS ITS FIRST RECORD - THE RUN'S
021800*    CONTROL RECORD, NOT A CSV FILE NAME - TO PICK UP THE DAY-
021900*    GROUPING MODE AND WRITE-EXTRACTS FLAG BEFORE ANY SENSOR
022000*    DATA IS TOUCHED.
022100     MOVE 'N' TO WSW-ABORT-SW.
022200     MOVE ZERO TO WSTA-TABLE-SIZE.
022300     OPEN INPUT WEATHER-MANIFEST-FILE.
022400     IF NOT WSW-MANIFEST-OK
022500         DISPLAY 'WSTATS: MANIFEST OPEN ERROR - STATUS '
022600             WSW-MANIFEST-STATUS
022700         MOVE 'Y' TO WSW-ABORT-SW
022800     ELSE
022900         READ WEATHER-MANIFEST-FILE
023000             AT END
023100                 DISPLAY 'WSTATS: EMPTY MANIFEST FILE'
023200                 MOVE 'Y' TO WSW-ABORT-SW
023300         END-READ
023400         IF NOT WSW-ABORT
023500             MOVE WSTAM-DAY-FORMAT-IN TO WSW-DAY-FORMAT-SW
023600             MOVE WSTAM-WRITE-EXTRACTS-IN
023700                                    TO WSW-WRITE-EXTRACTS-SW
023800         END-IF
023900     END-IF.
024000*------------------------------------------------------------*
024100 2000-PROCESS-ALL-CSV-FILES SECTION.
024200*------------------------------------------------------------*
024300*    SORT INPUT PROCEDURE - RELEASES ONE MONTH-STATISTICS RECORD
024400*    PER MANIFEST ENTRY.  BOUNDED TO THIS SECTION BY THE DUMMY
024500*    PARAGRAPH BELOW, PER SHOP CONVENTION.
024600     PERFORM 2010-READ-MANIFEST-ENTRY.
024700     PERFORM 2100-PROCESS-ONE-CSV-FILE THRU 2100-EXIT
024800         UNTIL WSW-MANIFEST-EOF.
024900 2000-DUMMY SECTION.
025000*------------------------------------------------------------*
025100 2010-READ-MANIFEST-ENTRY.
025200*------------------------------------------------------------*
025300*    ONE MANIFEST LINE IS ONE CSV FILE NAME - THE CONTROL RECORD
025400*    WAS ALREADY CONSUMED BY 1000-INITIALIZE-RUN.
025500     READ WEATHER-MANIFEST-FILE
025600         AT END SET WSW-MANIFEST-EOF TO TRUE
025700     END-READ.
025800*------------------------------------------------------------*
025900 2100-PROCESS-ONE-CSV-FILE.
026000*------------------------------------------------------------*
026100*    OPENS ONE SENSOR FILE, SKIPS ITS THREE HEADER LINES, WALKS
026200*    EVERY REMAINING READING, AND RELEASES ONE MONTH-STATISTICS
026300*    RECORD FOR IT WHEN THE FILE RUNS OUT.
026400     MOVE WSTAM-CSV-FILE-NAME TO WSW-CSV-FILE-NAME.
026500     PERFORM 2110-INITIALIZE-FILE-TOTALS.
026600     OPEN INPUT WEATHER-CSV-FILE.
026700     IF NOT WSW-CSV-FILE-OK
026800         DISPLAY 'WSTATS: CANNOT OPEN ' WSW-CSV-FILE-NAME
026900             ' STATUS ' WSW-CSV-STATUS
027000         GO TO 2100-EXIT
027100     END-IF.
027200     MOVE 'N' TO WSW-CSV-EOF-SW.
027300*    RESET FRESH FOR EACH FILE - THIS IS THE CSV-READ EOF SWITCH,
027400*    NOT THE SORT-RETURN ONE DOWN IN 4000/4010 (SEE WS-093).
027500     PERFORM 2300-SKIP-HEADER-LINES
027600         VARYING WSC-HEADER-COUNT FROM 1 BY 1
027700         UNTIL WSC-HEADER-COUNT > 3.
027800     PERFORM 2400-READ-CSV-LINE.
027900     PERFORM 2500-PROCESS-CSV-LINE THRU 2500-EXIT
028000         UNTIL WSW-CSV-EOF.
028100     PERFORM 2600-FINISH-ONE-MONTH.
028200     CLOSE WEATHER-CSV-FILE.
028300 2100-EXIT.
028400     PERFORM 2010-READ-MANIFEST-ENTRY.
028500*------------------------------------------------------------*
028600 2110-INITIALIZE-FILE-TOTALS.
028700*------------------------------------------------------------*
028800*    ZEROES THE STATISTICS RECORD AND THE 32-SLOT DAILY TABLE
028900*    BEFORE A NEW FILE'S READINGS START ACCUMULATING - A FILE
029000*    WITH NO READINGS AT ALL MUST STILL RELEASE AN ALL-ZERO
029100*    RECORD, NOT A GARBAGE ONE LEFT OVER FROM THE PRIOR FILE.
029200     INITIALIZE WSM-MONTH-STATISTICS.
029300     MOVE 'N' TO WSC-SEEDED-SW.
029400     MOVE ZERO TO WSC-SUM-TEMP WSC-SUM-HUMIDITY
029500                  WSC-READING-COUNT.
029600     PERFORM 2120-INITIALIZE-DAY-SLOT
029700         VARYING WSM-DAY-NDX FROM 1 BY 1
029800         UNTIL WSM-DAY-NDX > 32.
029900*------------------------------------------------------------*
030000 2120-INITIALIZE-DAY-SLOT.
030100*------------------------------------------------------------*
030200*    ONE DAY SLOT AT A TIME - CALLED FOR ALL 32 SLOTS (DAYS 1-31
030300*    PLUS THE MET-DAY-0 ROLLBACK BUCKET) BY THE VARYING ABOVE.
030400     MOVE 'N' TO DAY-PRESENT-SW (WSM-DAY-NDX) OF
030500                                       WSM-MONTH-STATISTICS.
030600     MOVE ZERO TO DAILY-HIGH (WSM-DAY-NDX) OF
030700                                       WSM-MONTH-STATISTICS.
030800     MOVE ZERO TO DAILY-LOW (WSM-DAY-NDX) OF
030900                                       WSM-MONTH-STATISTICS.
031000*------------------------------------------------------------*
031100 2300-SKIP-HEADER-LINES.
031200*------------------------------------------------------------*
031300*    THREE HEADER LINES ON EVERY SENSOR EXPORT (STATION ID,
031400*    COLUMN NAMES, UNITS) - READ AND THROW THEM AWAY.
031500     READ WEATHER-CSV-FILE
031600         AT END SET WSW-CSV-EOF TO TRUE
031700     END-READ.
031800*------------------------------------------------------------*
031900 2400-READ-CSV-LINE.
032000*------------------------------------------------------------*
032100*    ONE READING PER LINE.  THE PARSING HAPPENS IN 2510 ONCE
032200*    2500-PROCESS-CSV-LINE DECIDES THE LINE ISN'T BLANK.
032300     READ WEATHER-CSV-FILE
032400         AT END SET WSW-CSV-EOF TO TRUE
032500     END-READ.
032600*------------------------------------------------------------*
032700 2500-PROCESS-CSV-LINE.
032800*------------------------------------------------------------*
032900*    A BLANK LINE (SOME EXPORTS LEAVE A TRAILING BLANK ROW AT
033000*    EOF) SKIPS STRAIGHT TO THE NEXT READ WITHOUT TOUCHING ANY
033100*    OF THE ACCUMULATORS BELOW.
033200     IF WSW-CSV-LINE = SPACE
033300         GO TO 2500-EXIT
033400     END-IF.
033500     PERFORM 2510-PARSE-READING-RECORD.
033600     PERFORM 2520-CAPTURE-MONTH-YEAR.
033700     PERFORM 2530-DERIVE-DAY-BUCKET.
033800     PERFORM 2540-ACCUMULATE-FILE-TOTALS.
033900     PERFORM 2550-ACCUMULATE-DAY-TOTALS.
034000 2500-EXIT.
034100     PERFORM 2400-READ-CSV-LINE.
034200*------------------------------------------------------------*
034300 2510-PARSE-READING-RECORD.
034400*------------------------------------------------------------*
034500*    FOUR COMMA-DELIMITED FIELDS PER THE READING LAYOUT - THE
034600*    24-HOUR TIMESTAMP, THE SIGNED TEMPERATURE TEXT, AND THE
034700*    HUMIDITY PERCENT.  COLUMN 0 IS A LOG-SEQUENCE NUMBER NOBODY
034800*    DOWNSTREAM USES.
034900     UNSTRING WSW-CSV-LINE DELIMITED BY ','
035000         INTO WSR-FILLER-COL0
035100              WSC-TS-RAW
035200              WSC-TEMP-TEXT
035300              WSR-HUMIDITY.
035400     PERFORM 2511-PARSE-TIMESTAMP.
035500     PERFORM 2512-CONVERT-TEMPERATURE.
035600*------------------------------------------------------------*
035700 2511-PARSE-TIMESTAMP.
035800*------------------------------------------------------------*
035900*    MM/DD/YYYY HH:MM:SS - ONE UNSTRING ON THE THREE DIFFERENT
036000*    DELIMITERS THE VENDOR EXPORT MIXES INTO ONE TIMESTAMP FIELD.
036100     UNSTRING WSC-TS-RAW DELIMITED BY '/' OR ' ' OR ':'
036200         INTO WSR-TS-YEAR
036300              WSR-TS-MONTH
036400              WSR-TS-DAY
036500              WSR-TS-HOUR
036600              WSR-TS-MINUTE
036700              WSR-TS-SECOND.
036800*------------------------------------------------------------*
036900 2512-CONVERT-TEMPERATURE.
037000*------------------------------------------------------------*
037100     MOVE SPACE TO WSC-TEMP-SIGN.
037200     MOVE WSC-TEMP-TEXT TO WSC-TEMP-TRIM.
037300     IF WSC-TEMP-TEXT (1:1) = '-'
037400*    LEADING '-' MEANS SUB-ZERO - STRIP IT OFF BEFORE THE UNSTRING
037500*    BELOW SPLITS WHOLE DEGREES FROM TENTHS.
037600         MOVE '-' TO WSC-TEMP-SIGN
037700         MOVE WSC-TEMP-TEXT (2:7) TO WSC-TEMP-TRIM
037800     END-IF.
037900     UNSTRING WSC-TEMP-TRIM DELIMITED BY '.'
038000         INTO WSC-TEMP-WHOLE
038100              WSC-TEMP-FRAC.
038200     IF WSC-TEMP-SIGN = '-'
038300         COMPUTE WSR-TEMPERATURE ROUNDED =
038400             0 - (WSC-TEMP-WHOLE + (WSC-TEMP-FRAC / 10))
038500     ELSE
038600         COMPUTE WSR-TEMPERATURE ROUNDED =
038700             WSC-TEMP-WHOLE + (WSC-TEMP-FRAC / 10)
038800     END-IF.
038900*------------------------------------------------------------*
039000 2520-CAPTURE-MONTH-YEAR.
039100*------------------------------------------------------------*
039200*    A FILE IS ASSUMED TO HOLD ONE CALENDAR MONTH - GRAB THE
039300*    MONTH/YEAR OFF THE FIRST READING AND LEAVE IT ALONE.
039400     IF NOT WSC-FILE-TOTALS-SEEDED
039500         MOVE WSR-TS-MONTH TO MONTH-NUM OF WSM-MONTH-STATISTICS
039600         MOVE WSR-TS-YEAR  TO CAL-YEAR  OF WSM-MONTH-STATISTICS   WS-083  
039700     END-IF.
039800*------------------------------------------------------------*
039900 2530-DERIVE-DAY-BUCKET.
040000*------------------------------------------------------------*
040100     MOVE WSR-TS-DAY TO WSC-DAY-BUCKET.
040200     IF WSW-D9MET-MODE
040300         IF WSR-TS-HOUR < 10
040400             SUBTRACT 1 FROM WSC-DAY-BUCKET
040500         END-IF
040600     END-IF.
040700*    NO RECONCILIATION IS DONE WHEN THE ROLLBACK CROSSES A
040800*    MONTH BOUNDARY - A DAY-0 BUCKET ON THE 1ST IS CARRIED AS
040900*    ITS OWN SLOT (INDEX 1 BELOW), NOT FOLDED INTO ANY OTHER
041000*    DAY.  SEE WS-074 IN THE MAINTENANCE LOG.
041100     MOVE WSC-DAY-BUCKET TO WSR-MET-DAY.
041200     ADD 1 TO WSC-DAY-BUCKET GIVING WSC-DAY-SLOT.
041300*------------------------------------------------------------*
041400 2540-ACCUMULATE-FILE-TOTALS.
041500*------------------------------------------------------------*
041600*    RUNS AGAINST EVERY READING IN THE FILE - MIN/MAX ARE PLAIN
041700*    COMPARES, THE RUNNING SUM FEEDS 2600'S AVERAGE.  THE FIRST
041800*    READING SEEDS BOTH MIN AND MAX SO A ONE-READING FILE DOESN'T
041900*    REPORT A BOGUS RANGE AGAINST AN UNINITIALIZED ZERO.
042000     ADD 1 TO WSC-READING-COUNT.
042100     ADD WSR-TEMPERATURE TO WSC-SUM-TEMP.
042200     ADD WSR-HUMIDITY    TO WSC-SUM-HUMIDITY.
042300     IF NOT WSC-FILE-TOTALS-SEEDED
042400         MOVE WSR-TEMPERATURE TO MIN-TEMP OF WSM-MONTH-STATISTICS
042500         MOVE WSR-TEMPERATURE TO MAX-TEMP OF WSM-MONTH-STATISTICS
042600         MOVE WSR-HUMIDITY  TO MIN-HUMIDITY OF
042700                                      WSM-MONTH-STATISTICS
042800         MOVE WSR-HUMIDITY  TO MAX-HUMIDITY OF
042900                                      WSM-MONTH-STATISTICS
043000         MOVE 'Y' TO WSC-SEEDED-SW
043100     ELSE
043200         IF WSR-TEMPERATURE < MIN-TEMP OF WSM-MONTH-STATISTICS
043300             MOVE WSR-TEMPERATURE TO
043400                  MIN-TEMP OF WSM-MONTH-STATISTICS
043500         END-IF
043600         IF WSR-TEMPERATURE > MAX-TEMP OF WSM-MONTH-STATISTICS
043700             MOVE WSR-TEMPERATURE TO
043800                  MAX-TEMP OF WSM-MONTH-STATISTICS
043900         END-IF
044000         IF WSR-HUMIDITY < MIN-HUMIDITY OF WSM-MONTH-STATISTICS
044100             MOVE WSR-HUMIDITY TO
044200                  MIN-HUMIDITY OF WSM-MONTH-STATISTICS
044300         END-IF
044400         IF WSR-HUMIDITY > MAX-HUMIDITY OF WSM-MONTH-STATISTICS
044500             MOVE WSR-HUMIDITY TO
044600                  MAX-HUMIDITY OF WSM-MONTH-STATISTICS
044700         END-IF
044800     END-IF.
044900*------------------------------------------------------------*
045000 2550-ACCUMULATE-DAY-TOTALS.
045100*------------------------------------------------------------*
045200*    PER-DAY HIGH/LOW, KEPT SEPARATE FROM THE FILE-WIDE MIN/MAX
045300*    ABOVE - THESE FEED AVG-HIGH/AVG-LOW/LOWEST-HIGH/HIGHEST-LOW
045400*    IN 2600, NOT MIN-TEMP/MAX-TEMP.
045500     SET WSM-DAY-NDX TO WSC-DAY-SLOT.
045600     IF DAY-ABSENT (WSM-DAY-NDX) OF WSM-MONTH-STATISTICS
045700         MOVE 'Y' TO DAY-PRESENT-SW (WSM-DAY-NDX) OF
045800                                           WSM-MONTH-STATISTICS
045900         MOVE WSR-TEMPERATURE TO DAILY-HIGH (WSM-DAY-NDX) OF
046000                                           WSM-MONTH-STATISTICS
046100         MOVE WSR-TEMPERATURE TO DAILY-LOW (WSM-DAY-NDX) OF
046200                                           WSM-MONTH-STATISTICS
046300     ELSE
046400         IF WSR-TEMPERATURE > DAILY-HIGH (WSM-DAY-NDX) OF
046500                                           WSM-MONTH-STATISTICS
046600             MOVE WSR-TEMPERATURE TO DAILY-HIGH (WSM-DAY-NDX)
046700                                      OF WSM-MONTH-STATISTICS
046800         END-IF
046900         IF WSR-TEMPERATURE < DAILY-LOW (WSM-DAY-NDX) OF
047000                                           WSM-MONTH-STATISTICS
047100             MOVE WSR-TEMPERATURE TO DAILY-LOW (WSM-DAY-NDX)
047200                                      OF WSM-MONTH-STATISTICS
047300         END-IF
047400     END-IF.
047500*------------------------------------------------------------*
047600 2600-FINISH-ONE-MONTH.
047700*------------------------------------------------------------*
047800*    END OF FILE - TURNS THE RUNNING SUMS INTO THE ROUNDED
047900*    AVERAGES, WALKS THE DAY TABLE FOR THE HIGH/LOW AVERAGES, AND
048000*    RELEASES THE FINISHED RECORD TO THE SORT.  AN EMPTY FILE
048100*    (ZERO READINGS OR ZERO PRESENT DAYS) LEAVES THE AFFECTED
048200*    FIELDS AT ZERO RATHER THAN DIVIDING BY ZERO.
048300     IF WSC-READING-COUNT = ZERO
048400         MOVE ZERO TO AVG-TEMP OF WSM-MONTH-STATISTICS
048500         MOVE ZERO TO AVG-HUMIDITY OF WSM-MONTH-STATISTICS
048600     ELSE
048700         COMPUTE AVG-TEMP OF WSM-MONTH-STATISTICS ROUNDED =
048800             WSC-SUM-TEMP / WSC-READING-COUNT
048900         COMPUTE AVG-HUMIDITY OF WSM-MONTH-STATISTICS ROUNDED =
049000             WSC-SUM-HUMIDITY / WSC-READING-COUNT
049100     END-IF.
049200     MOVE ZERO TO WSC-SUM-DAILY-HIGH WSC-SUM-DAILY-LOW
049300                  WSC-DAY-COUNT.
049400     PERFORM 2610-SUMMARIZE-ONE-DAY-SLOT
049500         VARYING WSM-DAY-NDX FROM 1 BY 1
049600         UNTIL WSM-DAY-NDX > 32.
049700     IF WSC-DAY-COUNT = ZERO
049800*    A FILE WITH READINGS BUT NO PRESENT DAY SLOTS (SHOULDN'T HAPPEN,
049900*    BUT DEFENDED ANYWAY) LEAVES THE HIGH/LOW AVERAGES AT ZERO.
050000         MOVE ZERO TO AVG-HIGH OF WSM-MONTH-STATISTICS
050100         MOVE ZERO TO AVG-LOW OF WSM-MONTH-STATISTICS
050200         MOVE ZERO TO LOWEST-HIGH OF WSM-MONTH-STATISTICS
050300         MOVE ZERO TO HIGHEST-LOW OF WSM-MONTH-STATISTICS
050400     ELSE
050500         COMPUTE AVG-HIGH OF WSM-MONTH-STATISTICS ROUNDED =
050600             WSC-SUM-DAILY-HIGH / WSC-DAY-COUNT
050700         COMPUTE AVG-LOW OF WSM-MONTH-STATISTICS ROUNDED =
050800             WSC-SUM-DAILY-LOW / WSC-DAY-COUNT
050900     END-IF.
051000     RELEASE WSM-MONTH-STATISTICS.
051100*------------------------------------------------------------*
051200 2610-SUMMARIZE-ONE-DAY-SLOT.
051300*------------------------------------------------------------*
051400*    ONE TABLE SLOT AT A TIME, CALLED FOR ALL 32 - ONLY A SLOT
051500*    WITH DAY-PRESENT COUNTS TOWARD THE DAY COUNT AND THE
051600*    LOWEST-HIGH/HIGHEST-LOW COMPARES.
051700     IF DAY-PRESENT (WSM-DAY-NDX) OF WSM-MONTH-STATISTICS
051800         ADD 1 TO WSC-DAY-COUNT
051900         ADD DAILY-HIGH (WSM-DAY-NDX) OF WSM-MONTH-STATISTICS
052000             TO WSC-SUM-DAILY-HIGH
052100         ADD DAILY-LOW (WSM-DAY-NDX) OF WSM-MONTH-STATISTICS
052200             TO WSC-SUM-DAILY-LOW
052300         IF WSC-DAY-COUNT = 1
052400             MOVE DAILY-HIGH (WSM-DAY-NDX) OF
052500                  WSM-MONTH-STATISTICS TO
052600                  LOWEST-HIGH OF WSM-MONTH-STATISTICS
052700             MOVE DAILY-LOW (WSM-DAY-NDX) OF
052800                  WSM-MONTH-STATISTICS TO
052900                  HIGHEST-LOW OF WSM-MONTH-STATISTICS
053000         ELSE
053100             IF DAILY-HIGH (WSM-DAY-NDX) OF WSM-MONTH-STATISTICS
053200                     < LOWEST-HIGH OF WSM-MONTH-STATISTICS
053300                 MOVE DAILY-HIGH (WSM-DAY-NDX) OF
053400                      WSM-MONTH-STATISTICS TO
053500                      LOWEST-HIGH OF WSM-MONTH-STATISTICS
053600             END-IF
053700             IF DAILY-LOW (WSM-DAY-NDX) OF WSM-MONTH-STATISTICS
053800                     > HIGHEST-LOW OF WSM-MONTH-STATISTICS
053900                 MOVE DAILY-LOW (WSM-DAY-NDX) OF
054000                      WSM-MONTH-STATISTICS TO
054100                      HIGHEST-LOW OF WSM-MONTH-STATISTICS
054200             END-IF
054300         END-IF
054400     END-IF.
054500*------------------------------------------------------------*
054600 4000-EMIT-SORTED-MONTHS SECTION.
054700*------------------------------------------------------------*
054800*    SORT OUTPUT PROCEDURE - EVERY RECORD RETURNED HERE IS
054900*    ALREADY IN ASCENDING YEAR/MONTH ORDER, SO THE REPORT PRINTS
055000*    CHRONOLOGICALLY AND THE TABLE 4120 BUILDS COMES OUT
055100*    PRE-SORTED FOR 5000.
055200     MOVE 'N' TO WSW-SORT-EOF-SW.                                 WS-093  
055300     PERFORM 4010-RETURN-SORTED-RECORD.
055400     PERFORM 4100-PROCESS-SORTED-RECORD
055500         UNTIL WSW-SORT-EOF.                                      WS-093  
055600 4000-DUMMY SECTION.
055700*------------------------------------------------------------*
055800 4010-RETURN-SORTED-RECORD.
055900*------------------------------------------------------------*
056000*    ONE SORT-FILE RECORD AT A TIME.
056100     RETURN SORT-FILE
056200         AT END SET WSW-SORT-EOF TO TRUE                          WS-093  
056300     END-RETURN.
056400*------------------------------------------------------------*
056500 4100-PROCESS-SORTED-RECORD.
056600*------------------------------------------------------------*
056700*    PRINT THIS MONTH, SAVE IT TO THE IN-MEMORY TABLE, THEN GET
056800*    THE NEXT SORTED RECORD - THE LOOP TEST LIVES IN 4000, NOT
056900*    HERE.
057000     MOVE 'WRITE' TO LK-PRINT-ACTION.
057100*    WSTAPRT OPENS PRINT-FILE ON ITS OWN FIRST CALL (WSP-FIRST-CALL-SW)
057200*    AND STAYS OPEN ACROSS EVERY MONTH UNTIL THE 'CLOSE' CALL IN
057300*    0000-MAIN-PROCESSING AFTER THIS LOOP ENDS.
057400     CALL 'WSTAPRT' USING LK-PRINT-ACTION, WSM-MONTH-STATISTICS.
057500     PERFORM 4120-SAVE-MONTH-TO-TABLE.
057600     PERFORM 4010-RETURN-SORTED-RECORD.
057700*------------------------------------------------------------*
057800 4120-SAVE-MONTH-TO-TABLE.
057900*------------------------------------------------------------*
058000*    GROWS WSTA-MONTH-TABLE ONE ENTRY AT A TIME AS THE SORT HANDS
058100*    BACK RECORDS.  MOVE CORRESPONDING WORKS BECAUSE WSTASTAT AND
058200*    WSTATBL SHARE THE SAME SUBORDINATE FIELD NAMES.
058300     ADD 1 TO WSTA-TABLE-SIZE.
058400     SET WSTA-MONTH-NDX TO WSTA-TABLE-SIZE.
058500     MOVE CORRESPONDING WSM-MONTH-STATISTICS TO
058600         TBL-MONTH-STATISTICS (WSTA-MONTH-NDX).
058700*------------------------------------------------------------*
058800 5000-WRITE-YEAR-EXTRACTS.
058900*------------------------------------------------------------*
059000*    ONLY REACHED WHEN THE MANIFEST'S WRITE-EXTRACTS FLAG CAME
059100*    BACK 'Y' - SEE 0000-MAIN-PROCESSING.  WALKS THE WHOLE TABLE
059200*    ONE YEAR-BLOCK AT A TIME.
059300     MOVE 1 TO WSC-TABLE-INDEX.
059400     PERFORM 5100-WRITE-ONE-YEAR-BLOCK
059500         UNTIL WSC-TABLE-INDEX > WSTA-TABLE-SIZE.
059600*------------------------------------------------------------*
059700 5100-WRITE-ONE-YEAR-BLOCK.
059800*------------------------------------------------------------*
059900*    THE TABLE IS ALREADY SORTED ASCENDING BY YEAR THEN MONTH,
060000*    SO EACH YEAR'S MONTHS ARE A CONTIGUOUS BLOCK - WALK
060100*    FORWARD FROM WSC-TABLE-INDEX UNTIL THE YEAR CHANGES.
060200     SET WSTA-MONTH-NDX TO WSC-TABLE-INDEX.
060300     MOVE CAL-YEAR OF TBL-MONTH-STATISTICS (WSTA-MONTH-NDX)
060400         TO WSC-EXTRACT-YEAR.
060500     MOVE WSC-TABLE-INDEX TO WSC-YEAR-START-NDX.
060600     MOVE WSC-TABLE-INDEX TO WSC-YEAR-END-NDX.
060700     MOVE 'N' TO WSC-YEAR-DONE-SW.
060800     PERFORM 5110-EXTEND-YEAR-BLOCK
060900         UNTIL WSC-YEAR-DONE.
061000     CALL 'WSTAXTR' USING WSC-EXTRACT-YEAR,
061100                          WSC-YEAR-START-NDX,
061200                          WSC-YEAR-END-NDX,
061300                          WSTA-TABLE-SIZE,
061400                          WSTA-MONTH-TABLE.
061500     COMPUTE WSC-TABLE-INDEX = WSC-YEAR-END-NDX + 1.
061600*------------------------------------------------------------*
061700 5110-EXTEND-YEAR-BLOCK.
061800*------------------------------------------------------------*
061900     IF WSC-YEAR-END-NDX >= WSTA-TABLE-SIZE
062000*    END OF TABLE ALSO ENDS THE CURRENT YEAR BLOCK, EVEN IF NO YEAR
062100*    CHANGE WAS SEEN - THE LAST MONTH IN THE TABLE ALWAYS CLOSES OUT
062200*    WHATEVER YEAR IT BELONGS TO.
062300         SET WSC-YEAR-DONE TO TRUE
062400     ELSE
062500         SET WSTA-MONTH-NDX TO WSC-YEAR-END-NDX
062600         SET WSTA-MONTH-NDX UP BY 1
062700         IF CAL-YEAR OF TBL-MONTH-STATISTICS (WSTA-MONTH-NDX)
062800                 = WSC-EXTRACT-YEAR
062900             ADD 1 TO WSC-YEAR-END-NDX
063000         ELSE
063100             SET WSC-YEAR-DONE TO TRUE
063200         END-IF
063300     END-IF.
063400*------------------------------------------------------------*
063500 6000-CLOSE-DOWN-RUN.
063600*------------------------------------------------------------*
063700*    CLOSES THE MANIFEST - THE CSV FILES ARE CLOSED IN 2100 AS
063800*    EACH ONE FINISHES, AND THE SORT-FILE IS CLOSED BY THE SORT
063900*    VERB ITSELF.
064000     CLOSE WEATHER-MANIFEST-FILE.
